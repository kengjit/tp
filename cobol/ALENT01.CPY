000100******************************************************************
000200*    COPY       : ALENT01                                        *
000300*    APLICACION : ALIMENTACION                                   *
000400*    DESCRIPCION : LAYOUT DEL ARCHIVO DE ENTRADA DE CONSUMO      *
000500*                : CALORICO (UNA LINEA POR COMIDA REGISTRADA),   *
000600*                : ORDENADO EN FORMA ASCENDENTE POR FECHA.       *
000700*    USADO POR   : ALRS1C01                                      *
000800******************************************************************
000900*--> 14/03/1987 (EEDR) CREACION DEL LAYOUT ORIGINAL               EEDR8714
001000*--> 09/11/1998 (PEDR) AMPLIACION DE ENT-FECHA A CUATRO DIGITOS   PEDR9809
001100*                      DE ANIO (Y2K) -- ANTES ERA PIC 9(06) AAMMDDPEDR9809
001200 01  REG-ENT-CALORIAS.
001300     02  ENT-FECHA                    PIC 9(08).
001400     02  ENT-FECHA-R REDEFINES ENT-FECHA.
001500         03  ENT-FECHA-ANIO           PIC 9(04).
001600         03  ENT-FECHA-MES            PIC 9(02).
001700         03  ENT-FECHA-DIA            PIC 9(02).
001800     02  ENT-TIPO-COMIDA              PIC X(07).
001900         88  ENT-ES-DESAYUNO                   VALUE 'BREAKFA'.
002000         88  ENT-ES-ALMUERZO                   VALUE 'LUNCH  '.
002100         88  ENT-ES-CENA                       VALUE 'DINNER '.
002200         88  ENT-ES-REFACCION                  VALUE 'SNACK  '.
002300     02  ENT-NOM-ALIMENTO             PIC X(30).
002400     02  ENT-CALORIAS                 PIC 9(05).
002500     02  FILLER                       PIC X(10).
