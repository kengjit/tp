000100******************************************************************
000200*    COPY       : ALRSM01                                        *
000300*    APLICACION : ALIMENTACION                                   *
000400*    DESCRIPCION : LAYOUT FISICO DEL ARCHIVO DE SALIDA DEL       *
000500*                : REPORTE DE RESUMEN DE CALORIAS. EL CONTENIDO  *
000600*                : DE CADA LINEA SE ARMA EN WORKING-STORAGE      *
000700*                : (VER WKS-LINEA-SALIDA EN ALRS1C01) Y SE MUEVE *
000800*                : A ESTA AREA ANTES DE CADA WRITE.              *
000900*    USADO POR   : ALRS1C01                                      *
001000******************************************************************
001100*--> 14/03/1987 (EEDR) CREACION DEL LAYOUT ORIGINAL               EEDR8714
001200*--> 22/06/1995 (DRR ) SE AMPLIA EL COMENTARIO DE USO AL AGREGAR  DRRX9522
001300*                      LA LINEA DE PROMEDIO MENSUAL (ALM-95-014)  DRRX9522
001400 01  REG-SAL-RESUMEN.
001500     02  SAL-LINEA                    PIC X(198).
001600     02  FILLER                       PIC X(002).
