000100******************************************************************
000200*                                                                *
000300*    FECHA        : 14/03/1987                                  *
000400*    PROGRAMADOR  : ERICK DANIEL RAMIREZ                        *
000500*    APLICACION   : ALIMENTACION                                *
000600*    PROGRAMA     : ALRS1C01                                    *
000700*    TIPO         : PROCESO BATCH                               *
000800*    DESCRIPCION  : GENERA EL REPORTE DE RESUMEN DE CONSUMO     *
000900*                 : CALORICO DEL BENEFICIO DE ALIMENTACION,     *
001000*                 : EN MODALIDAD SEMANAL O MENSUAL SEGUN LA     *
001100*                 : TARJETA DE PARAMETROS RECIBIDA POR SYSIN.   *
001200*    ARCHIVOS     : ENT-CALORIAS (ENTRADA) - SAL-RESUMEN (SALIDA*
001300*    ACCION(ES)   : LECTURA, ACUMULACION, CALCULO Y REPORTE     *
001400*    PROGRAMA(S)  : NINGUNO (NO INVOCA SUBPROGRAMAS)            *
001500*    CANAL        : BATCH NOCTURNO - CLASE B                    *
001600*    INSTALADO    : 20/03/1987                                  *
001700*    BPM-RATIONAL : REQ-ALM-87-003                              *
001800*    NOMBRE       : RESUMEN DE CALORIAS - BENEFICIO ALIMENTACION*
001900*                                                                *
002000******************************************************************
002100*                       BITACORA DE CAMBIOS                     *
002200******************************************************************
002300*--> 14/03/1987 (EEDR) PROGRAMA ORIGINAL. VERSION SEMANAL UNICA.  EEDR8714
002400*--> 02/09/1988 (EEDR) SE AGREGA LA MODALIDAD MENSUAL, CONTROLADA EEDR8802
002500*                      POR TARJETA DE PARAMETROS EN SYSIN.        EEDR8802
002600*--> 17/01/1990 (DRR ) SE CORRIGE EL CALCULO DEL PROMEDIO CUANDO  DRRX9017
002700*                      EL PERIODO ES MENOR A LA VENTANA SOLICITADADRRX9017
002800*--> 05/06/1991 (DRR ) SE AGREGA LA GRAFICA DE BARRAS (1 SIMBOLO  DRRX9105
002900*                      POR CADA 100 CALORIAS) EN LA LINEA DE      DRRX9105
003000*                      TENDENCIA Y EN LA LINEA DE PROMEDIO SEMANALDRRX9105
003100*--> 22/06/1995 (DRR ) SE AGREGA LINEA DE PROMEDIO MENSUAL SIN    DRRX9522
003200*                      GRAFICA DE BARRAS (REQ. ALM-95-014).       DRRX9522
003300*--> 11/11/1996 (PEDR) SE ESTANDARIZA EL DESEMPATE DE ALIMENTOS   PEDR9611
003400*                      MAS Y MENOS CONSUMIDOS EN ORDEN ALFABETICO.PEDR9611
003500*--> 09/11/1998 (PEDR) REMEDIACION DE SIGLO (Y2K). EL ARCHIVO DE  PEDR9809
003600*                      ENTRADA Y LA FECHA DE PROCESO AHORA MANEJANPEDR9809
003700*                      ANIO DE CUATRO DIGITOS. LA FECHA DE SISTEMAPEDR9809
003800*                      SIGUE LLEGANDO DE DOS DIGITOS Y SE EXPANDE PEDR9809
003900*                      EN EL PARRAFO 121.                         PEDR9809
004000*--> 03/02/1999 (PEDR) PRUEBAS DE REMEDIACION Y2K SOBRE CIERRE DE PEDR9903
004100*                      ANIO Y TRANSICION DE SIGLO. SIN HALLAZGOS. PEDR9903
004200*--> 14/08/2001 (MALV) SE AGREGA SWITCH UPSI-0 PARA IMPRIMIR EL   MALV0114
004300*                      DETALLE DE LA VENTANA A CONSOLA EN PRUEBAS.MALV0114
004400*--> 30/05/2006 (MALV) SE AMPLIA LA TABLA DE ALIMENTOS DE 200 A   MALV0630
004500*                      500 POSICIONES POR VOLUMEN DE TRANSACCIONESMALV0630
004600*--> 19/09/2012 (JCHG) REVISION GENERAL POR AUDITORIA INTERNA. SINJCHG1219
004700*                      CAMBIOS FUNCIONALES.                       JCHG1219
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.      ALRS1C01.
005100 AUTHOR.          ERICK DANIEL RAMIREZ.
005200 INSTALLATION.    BANCO - DEPARTAMENTO DE SISTEMAS - ALIMENTACION.
005300 DATE-WRITTEN.    14/03/1987.
005400 DATE-COMPILED.
005500 SECURITY.        CONFIDENCIAL - USO INTERNO UNICAMENTE.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-390.
006000 OBJECT-COMPUTER.  IBM-390.
006100 SPECIAL-NAMES.
006200     C01                       IS TOP-OF-FORM
006300     CLASS CLASE-ALFABETICA    IS 'A' THRU 'Z'
006400     UPSI-0 ON STATUS          IS WKS-TRAZA-ACTIVADA
006500            OFF STATUS         IS WKS-TRAZA-DESACTIVADA.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ENT-CALORIAS  ASSIGN TO ENTCAL
007000            FILE STATUS IS FS-ENT-CALORIAS.
007100     SELECT SAL-RESUMEN   ASSIGN TO SALRES
007200            FILE STATUS IS FS-SAL-RESUMEN.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ENT-CALORIAS
007700     LABEL RECORDS ARE STANDARD.
007800     COPY ALENT01.
007900*
008000 FD  SAL-RESUMEN
008100     LABEL RECORDS ARE STANDARD.
008200     COPY ALRSM01.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  WKS-FS-STATUS.
008700     02  FS-ENT-CALORIAS          PIC 9(02) VALUE ZEROES.
008800     02  FS-SAL-RESUMEN           PIC 9(02) VALUE ZEROES.
008900     02  FILLER                   PIC X(02) VALUE SPACES.
009000*
009100 01  WKS-PARM-ENTRADA.
009200     02  WKS-PARM-TIPO-REPORTE    PIC X(06) VALUE SPACES.
009300         88  ES-REPORTE-SEMANAL             VALUE 'SEMANA'.
009400         88  ES-REPORTE-MENSUAL             VALUE 'MES   '.
009500     02  WKS-PARM-DIAS-MES        PIC 9(02) VALUE 30.
009600     02  FILLER                   PIC X(72) VALUE SPACES.
009700*
009800 01  WKS-FECHA-HOY-6              PIC 9(06) VALUE ZEROES.
009900 01  WKS-FECHA-HOY-6-R REDEFINES WKS-FECHA-HOY-6.
010000     02  WKS-HOY6-ANIO            PIC 9(02).
010100     02  WKS-HOY6-MES             PIC 9(02).
010200     02  WKS-HOY6-DIA             PIC 9(02).
010300*
010400 01  WKS-FECHA-HOY                PIC 9(08) VALUE ZEROES.
010500 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
010600     02  WKS-HOY-ANIO             PIC 9(04).
010700     02  WKS-HOY-MES              PIC 9(02).
010800     02  WKS-HOY-DIA              PIC 9(02).
010900*
011000 01  WKS-PRIMERA-FECHA            PIC 9(08) VALUE ZEROES.
011100*
011200 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
011300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011400     02  WKS-PROC-ANIO            PIC 9(04).
011500     02  WKS-PROC-MES             PIC 9(02).
011600     02  WKS-PROC-DIA             PIC 9(02).
011700*
011800 01  WKS-FECHA-INICIO-VENTANA     PIC 9(08) VALUE ZEROES.
011900*
012000*--> 05/06/1991 (DRR) TABLA DE DIAS POR MES -- NO CONSIDERA ANIO  DRRX9105
012100*                     BISIESTO, IGUAL QUE LAS TABLAS DE CIERRE    DRRX9105
012200*                     DE TARJETA LOCAL.                           DRRX9105
012300 01  TABLA-DIAS-MES.
012400     02  FILLER                   PIC X(24)
012500         VALUE '312831303130313130313031'.
012600 01  DIAS-POR-MES REDEFINES TABLA-DIAS-MES.
012700     02  DIA-FIN-MES              PIC 99 OCCURS 12 TIMES.
012800*
012900 01  WKS-FLAGS.
013000     02  WKS-FIN-ENT              PIC 9(01) VALUE ZEROES.
013100         88  FIN-ENT                        VALUE 1.
013200     02  WKS-HAY-REGISTROS        PIC 9(01) VALUE ZEROES.
013300         88  HAY-REGISTROS                   VALUE 1.
013400     02  WKS-ENCONTRADO           PIC 9(01) VALUE ZEROES.
013500         88  ALIMENTO-ENCONTRADO             VALUE 1.
013600     02  WKS-DIA-ENCONTRADO       PIC 9(01) VALUE ZEROES.
013700         88  DIA-ENCONTRADO                  VALUE 1.
013800     02  WKS-SIGUE-RECORTANDO     PIC 9(01) VALUE ZEROES.
013900         88  SIGUE-RECORTANDO                VALUE 1.
014000     02  WKS-TRAZA-ACTIVADA       PIC 9(01) VALUE ZEROES.
014100     02  WKS-TRAZA-DESACTIVADA    PIC 9(01) VALUE ZEROES.
014200     02  FILLER                   PIC X(02) VALUE SPACES.
014300*
014400 01  WKS-VARIABLES-TRABAJO.
014500     02  WKS-TOTAL-CALORIAS       PIC 9(07) VALUE ZEROES.
014600     02  WKS-TOTAL-REGISTROS      PIC 9(05) COMP VALUE ZEROES.
014700     02  WKS-TOTAL-LINEAS         PIC 9(05) COMP VALUE ZEROES.
014800     02  WKS-PERIODO              PIC 9(05) COMP VALUE ZEROES.
014900     02  WKS-DIAS-SOLICITADOS     PIC 9(03) COMP VALUE ZEROES.
015000     02  WKS-DIAS-VENTANA         PIC 9(03) COMP VALUE 1.
015100     02  WKS-N-RETROCESO          PIC 9(03) COMP VALUE ZEROES.
015200     02  WKS-CANT-DIAS-TABLA      PIC 9(03) COMP VALUE ZEROES.
015300     02  WKS-PROMEDIO-CALORIAS    PIC 9(05) VALUE ZEROES.
015400     02  WKS-CALORIAS-DIA         PIC 9(05) VALUE ZEROES.
015500     02  WKS-SQUARES              PIC 9(03) COMP VALUE ZEROES.
015600     02  WKS-FREC-MAXIMA          PIC 9(05) VALUE ZEROES.
015700     02  WKS-FREC-MINIMA          PIC 9(05) VALUE 99999.
015800     02  WKS-I                    PIC 9(03) COMP VALUE ZEROES.
015900     02  WKS-J                    PIC 9(03) COMP VALUE ZEROES.
016000     02  WKS-K                    PIC 9(03) COMP VALUE ZEROES.
016100     02  WKS-PUNTERO              PIC 9(03) COMP VALUE ZEROES.
016200     02  WKS-LONGITUD             PIC 9(03) COMP VALUE ZEROES.
016300     02  WKS-NUM-INICIO           PIC 9(02) COMP VALUE 1.
016400     02  FILLER                   PIC X(02) VALUE SPACES.
016500*
016600 01  WKS-TABLA-ALIMENTOS.
016700     02  WKS-ALIMENTO-CANT        PIC 9(03) COMP VALUE ZEROES.
016800     02  WKS-ALIMENTO OCCURS 500 TIMES.
016900         04  WKS-ALI-NOMBRE       PIC X(30) VALUE SPACES.
017000         04  WKS-ALI-FREC         PIC 9(05) VALUE ZEROES.
017100         04  FILLER               PIC X(05) VALUE SPACES.
017200*
017300 01  WKS-TABLA-DIAS.
017400     02  WKS-DIA-VENTANA OCCURS 7 TIMES.
017500         04  WKS-DIA-FECHA        PIC 9(08) VALUE ZEROES.
017600         04  WKS-DIA-TOTAL        PIC 9(05) VALUE ZEROES.
017700         04  FILLER               PIC X(07) VALUE SPACES.
017800*
017900 01  WKS-LISTAS-COMIDA.
018000     02  WKS-LISTA-MAS-CANT       PIC 9(03) COMP VALUE ZEROES.
018100     02  WKS-LISTA-MAS OCCURS 50 TIMES PIC X(30) VALUE SPACES.
018200     02  WKS-LISTA-MENOS-CANT     PIC 9(03) COMP VALUE ZEROES.
018300     02  WKS-LISTA-MENOS OCCURS 50 TIMES PIC X(30) VALUE SPACES.
018400     02  FILLER                   PIC X(02) VALUE SPACES.
018500*
018600 01  WKS-LISTA-TRABAJO-CANT       PIC 9(03) COMP VALUE ZEROES.
018700 01  WKS-LISTA-TRABAJO OCCURS 50 TIMES PIC X(30) VALUE SPACES.
018800 01  WKS-LISTA-TEMP               PIC X(30) VALUE SPACES.
018900*
019000 01  WKS-EDICION.
019100     02  WKS-BARRA                PIC X(100) VALUE SPACES.
019200     02  WKS-FECHA-EDITADA        PIC X(10) VALUE SPACES.
019300     02  WKS-LISTA-JUNTA          PIC X(150) VALUE SPACES.
019400     02  WKS-CAMPO-TRABAJO        PIC X(150) VALUE SPACES.
019500     02  WKS-LINEA-TEXTO          PIC X(200) VALUE SPACES.
019600     02  WKS-NUM-EDITADO          PIC ZZZZ9.
019700     02  FILLER                   PIC X(02) VALUE SPACES.
019800*
019900*--> 14/03/1987 (EEDR) AREA DE ARMADO DE LA LINEA DE SALIDA.      EEDR8714
020000*                      SE REDEFINE SEGUN EL TIPO DE LINEA Y SE    EEDR8714
020100*                      MUEVE A SAL-LINEA ANTES DE CADA WRITE      EEDR8714
020200*                      (VALUE DE FILE SECTION NO ES CONFIABLE).   EEDR8714
020300 01  WKS-LINEA-SALIDA                PIC X(198) VALUE SPACES.
020400 01  WKS-TENDENCIA REDEFINES WKS-LINEA-SALIDA.
020500     02  TEN-FECHA                   PIC X(10).
020600     02  TEN-SEPARADOR               PIC X(02) VALUE ': '.
020700     02  TEN-BARRA                   PIC X(100).
020800     02  FILLER                      PIC X(01) VALUE SPACE.
020900     02  TEN-CALORIAS                PIC ZZZZ9.
021000     02  FILLER                      PIC X(80).
021100 01  WKS-PROMEDIO-SEM REDEFINES WKS-LINEA-SALIDA.
021200     02  PRS-ETIQUETA                PIC X(30) VALUE
021300         'Average Daily Calorie Intake:'.
021400     02  FILLER                      PIC X(01) VALUE SPACE.
021500     02  PRS-BARRA                   PIC X(100).
021600     02  FILLER                      PIC X(01) VALUE SPACE.
021700     02  PRS-VALOR                   PIC ZZZZ9.
021800     02  FILLER                      PIC X(61).
021900 01  WKS-PROMEDIO-MES REDEFINES WKS-LINEA-SALIDA.
022000     02  PRM-ETIQUETA                PIC X(30) VALUE
022100         'Average Daily Calorie Intake:'.
022200     02  FILLER                      PIC X(01) VALUE SPACE.
022300     02  PRM-VALOR                   PIC ZZZZ9.
022400     02  FILLER                      PIC X(162).
022500 01  WKS-MASMENOS REDEFINES WKS-LINEA-SALIDA.
022600     02  MM-TEXTO                    PIC X(198).
022700 01  WKS-VACIO REDEFINES WKS-LINEA-SALIDA.
022800     02  VAC-MENSAJE                 PIC X(18) VALUE SPACES.
022900     02  FILLER                      PIC X(180).
023000*
023100 01  WKS-CONSTANTES.
023200     02  WKS-MSJ-VACIO               PIC X(18) VALUE
023300         'No entries found!'.
023400     02  FILLER                      PIC X(02) VALUE SPACES.
023500*
023600 01  WKS-MENSAJES-ERROR.
023700     02  WKS-MSJ-APERTURA         PIC X(40) VALUE
023800         'ERROR AL ABRIR ARCHIVO '.
023900     02  WKS-MSJ-ESCRITURA        PIC X(40) VALUE
024000         'ERROR AL ESCRIBIR ARCHIVO SAL-RESUMEN'.
024100     02  FILLER                   PIC X(02) VALUE SPACES.
024200*
024300 PROCEDURE DIVISION.
024400*
024500 100-INICIAR-PROGRAMA SECTION.
024600     PERFORM 110-ABRIR-ARCHIVOS THRU 110-ABRIR-ARCHIVOS-E.
024700     PERFORM 120-OBTENER-PARAMETROS THRU
024800         120-OBTENER-PARAMETROS-E.
024900     PERFORM 200-PROCESAR-PROGRAMA THRU
025000         200-PROCESAR-PROGRAMA-E.
025100     PERFORM 900-FINALIZAR-PROGRAMA THRU
025200         900-FINALIZAR-PROGRAMA-E.
025300     STOP RUN.
025400 100-INICIAR-PROGRAMA-E. EXIT.
025500*
025600 110-ABRIR-ARCHIVOS SECTION.
025700     OPEN INPUT  ENT-CALORIAS.
025800     IF FS-ENT-CALORIAS NOT = 00 AND FS-ENT-CALORIAS NOT = 97
025900        DISPLAY WKS-MSJ-APERTURA 'ENT-CALORIAS ' FS-ENT-CALORIAS
026000        MOVE 91 TO RETURN-CODE
026100        STOP RUN
026200     END-IF.
026300     OPEN OUTPUT SAL-RESUMEN.
026400     IF FS-SAL-RESUMEN NOT = 00
026500        DISPLAY WKS-MSJ-APERTURA 'SAL-RESUMEN ' FS-SAL-RESUMEN
026600        MOVE 92 TO RETURN-CODE
026700        STOP RUN
026800     END-IF.
026900 110-ABRIR-ARCHIVOS-E. EXIT.
027000*
027100 120-OBTENER-PARAMETROS SECTION.
027200     ACCEPT WKS-PARM-ENTRADA FROM SYSIN.
027300     IF WKS-PARM-TIPO-REPORTE (1:1) NOT CLASS CLASE-ALFABETICA
027400        DISPLAY 'ALRS1C01 - TARJETA DE PARAMETROS INVALIDA'
027500     END-IF.
027600     IF WKS-PARM-DIAS-MES = ZEROES
027700        MOVE 30 TO WKS-PARM-DIAS-MES
027800     END-IF.
027900     ACCEPT WKS-FECHA-HOY-6 FROM DATE.
028000     PERFORM 121-EXPANDIR-SIGLO THRU 121-EXPANDIR-SIGLO-E.
028100 120-OBTENER-PARAMETROS-E. EXIT.
028200*
028300*--> 09/11/1998 (PEDR) VENTANA DE SIGLO PARA LA FECHA DE SISTEMA. PEDR9809
028400*                      ANIOS 00-49 SE CONSIDERAN DEL SIGLO 2000,  PEDR9809
028500*                      ANIOS 50-99 SE CONSIDERAN DEL SIGLO 1900.  PEDR9809
028600 121-EXPANDIR-SIGLO SECTION.
028700     IF WKS-HOY6-ANIO < 50
028800        COMPUTE WKS-HOY-ANIO = 2000 + WKS-HOY6-ANIO
028900     ELSE
029000        COMPUTE WKS-HOY-ANIO = 1900 + WKS-HOY6-ANIO
029100     END-IF.
029200     MOVE WKS-HOY6-MES TO WKS-HOY-MES.
029300     MOVE WKS-HOY6-DIA TO WKS-HOY-DIA.
029400 121-EXPANDIR-SIGLO-E. EXIT.
029500*
029600 200-PROCESAR-PROGRAMA SECTION.
029700     PERFORM 130-LEER-ENT-CALORIAS THRU
029800         130-LEER-ENT-CALORIAS-E.
029900     IF FIN-ENT
030000        PERFORM 360-ESCRIBIR-SIN-REGISTROS THRU
030100            360-ESCRIBIR-SIN-REGISTROS-E
030200     ELSE
030300        SET HAY-REGISTROS TO TRUE
030400        MOVE ENT-FECHA TO WKS-PRIMERA-FECHA
030500        PERFORM 260-CALCULAR-VENTANA THRU
030600            260-CALCULAR-VENTANA-E
030700        IF ES-REPORTE-SEMANAL
030800           PERFORM 225-PREPARAR-VENTANA-SEMANAL THRU
030900               225-PREPARAR-VENTANA-SEMANAL-E
031000        END-IF
031100        PERFORM 230-ACUMULAR-ENTRADA THRU
031200            230-ACUMULAR-ENTRADA-E
031300            UNTIL FIN-ENT
031400        PERFORM 270-CALCULAR-PROMEDIO THRU
031500            270-CALCULAR-PROMEDIO-E
031600        PERFORM 280-DETERMINAR-MAS-MENOS-COMIDO THRU
031700            280-DETERMINAR-MAS-MENOS-COMIDO-E
031800        IF ES-REPORTE-SEMANAL
031900           PERFORM 300-ESCRIBIR-REPORTE-SEMANAL THRU
032000               300-ESCRIBIR-REPORTE-SEMANAL-E
032100        ELSE
032200           PERFORM 350-ESCRIBIR-REPORTE-MENSUAL THRU
032300               350-ESCRIBIR-REPORTE-MENSUAL-E
032400        END-IF
032500     END-IF.
032600 200-PROCESAR-PROGRAMA-E. EXIT.
032700*
032800 130-LEER-ENT-CALORIAS SECTION.
032900     READ ENT-CALORIAS
033000         AT END
033100            MOVE 1 TO WKS-FIN-ENT
033200         NOT AT END
033300            ADD 1 TO WKS-TOTAL-REGISTROS
033400     END-READ.
033500     IF FS-ENT-CALORIAS NOT = 00 AND FS-ENT-CALORIAS NOT = 10
033600        DISPLAY 'ALRS1C01 - ERROR DE LECTURA ' FS-ENT-CALORIAS
033700        MOVE 93 TO RETURN-CODE
033800        PERFORM 900-FINALIZAR-PROGRAMA THRU
033900            900-FINALIZAR-PROGRAMA-E
034000        STOP RUN
034100     END-IF.
034200 130-LEER-ENT-CALORIAS-E. EXIT.
034300*
034400*--> 17/01/1990 (DRR) LA VENTANA SOLICITADA (7 DIAS PARA SEMANA,  DRRX9017
034500*                     WKS-PARM-DIAS-MES PARA MES) SE REDUCE AL    DRRX9017
034600*                     PERIODO REAL SI EL PRIMER CONSUMO ES MAS    DRRX9017
034700*                     RECIENTE QUE LA VENTANA COMPLETA.           DRRX9017
034800 260-CALCULAR-VENTANA SECTION.
034900     IF ES-REPORTE-SEMANAL
035000        MOVE 7 TO WKS-DIAS-SOLICITADOS
035100     ELSE
035200        MOVE WKS-PARM-DIAS-MES TO WKS-DIAS-SOLICITADOS
035300     END-IF.
035400     MOVE WKS-PRIMERA-FECHA TO WKS-FECHA-PROCESO.
035500     MOVE 1 TO WKS-PERIODO.
035600     PERFORM 261-CONTAR-UN-DIA THRU 261-CONTAR-UN-DIA-E
035700         UNTIL WKS-FECHA-PROCESO = WKS-FECHA-HOY.
035800     IF WKS-DIAS-SOLICITADOS <= WKS-PERIODO
035900        MOVE WKS-DIAS-SOLICITADOS TO WKS-DIAS-VENTANA
036000     ELSE
036100        MOVE WKS-PERIODO TO WKS-DIAS-VENTANA
036200     END-IF.
036300 260-CALCULAR-VENTANA-E. EXIT.
036400*
036500 261-CONTAR-UN-DIA SECTION.
036600     PERFORM 420-SUMAR-UN-DIA THRU 420-SUMAR-UN-DIA-E.
036700     ADD 1 TO WKS-PERIODO.
036800 261-CONTAR-UN-DIA-E. EXIT.
036900*
037000 225-PREPARAR-VENTANA-SEMANAL SECTION.
037100     IF WKS-DIAS-VENTANA < 6
037200        COMPUTE WKS-N-RETROCESO = WKS-DIAS-VENTANA - 1
037300     ELSE
037400        MOVE 6 TO WKS-N-RETROCESO
037500     END-IF.
037600     MOVE WKS-FECHA-HOY TO WKS-FECHA-PROCESO.
037700     PERFORM 421-RESTAR-UN-DIA THRU 421-RESTAR-UN-DIA-E
037800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N-RETROCESO.
037900     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-INICIO-VENTANA.
038000     COMPUTE WKS-CANT-DIAS-TABLA = WKS-N-RETROCESO + 1.
038100     PERFORM 226-INICIALIZAR-UN-DIA THRU
038200         226-INICIALIZAR-UN-DIA-E
038300         VARYING WKS-I FROM 1 BY 1
038400         UNTIL WKS-I > WKS-CANT-DIAS-TABLA.
038500 225-PREPARAR-VENTANA-SEMANAL-E. EXIT.
038600*
038700 226-INICIALIZAR-UN-DIA SECTION.
038800     MOVE WKS-FECHA-PROCESO TO WKS-DIA-FECHA (WKS-I).
038900     MOVE ZEROES TO WKS-DIA-TOTAL (WKS-I).
039000     PERFORM 420-SUMAR-UN-DIA THRU 420-SUMAR-UN-DIA-E.
039100 226-INICIALIZAR-UN-DIA-E. EXIT.
039200*
039300 230-ACUMULAR-ENTRADA SECTION.
039400     ADD ENT-CALORIAS TO WKS-TOTAL-CALORIAS.
039500     PERFORM 231-ACTUALIZAR-TABLA-ALIMENTOS THRU
039600         231-ACTUALIZAR-TABLA-ALIMENTOS-E.
039700     IF ES-REPORTE-SEMANAL
039800        PERFORM 233-ACUMULAR-EN-VENTANA THRU
039900            233-ACUMULAR-EN-VENTANA-E
040000     END-IF.
040100     PERFORM 130-LEER-ENT-CALORIAS THRU
040200         130-LEER-ENT-CALORIAS-E.
040300 230-ACUMULAR-ENTRADA-E. EXIT.
040400*
040500 231-ACTUALIZAR-TABLA-ALIMENTOS SECTION.
040600     MOVE 0 TO WKS-ENCONTRADO.
040700     MOVE 1 TO WKS-J.
040800     PERFORM 232-BUSCAR-UN-ALIMENTO THRU
040900         232-BUSCAR-UN-ALIMENTO-E
041000         UNTIL (WKS-J > WKS-ALIMENTO-CANT)
041100            OR ALIMENTO-ENCONTRADO.
041200     IF NOT ALIMENTO-ENCONTRADO
041300        ADD 1 TO WKS-ALIMENTO-CANT
041400        MOVE ENT-NOM-ALIMENTO TO
041500            WKS-ALI-NOMBRE (WKS-ALIMENTO-CANT)
041600        MOVE 1 TO WKS-ALI-FREC (WKS-ALIMENTO-CANT)
041700     END-IF.
041800 231-ACTUALIZAR-TABLA-ALIMENTOS-E. EXIT.
041900*
042000 232-BUSCAR-UN-ALIMENTO SECTION.
042100     IF WKS-ALI-NOMBRE (WKS-J) = ENT-NOM-ALIMENTO
042200        ADD 1 TO WKS-ALI-FREC (WKS-J)
042300        MOVE 1 TO WKS-ENCONTRADO
042400     ELSE
042500        ADD 1 TO WKS-J
042600     END-IF.
042700 232-BUSCAR-UN-ALIMENTO-E. EXIT.
042800*
042900*--> 14/08/2001 (MALV) SI EL SWITCH UPSI-0 ESTA ENCENDIDO SE      MALV0114
043000*                      MUESTRA A CONSOLA CADA DIA DE LA VENTANA   MALV0114
043100*                      CONFORME SE VA ACUMULANDO (SOLO PRUEBAS).  MALV0114
043200 233-ACUMULAR-EN-VENTANA SECTION.
043300     MOVE 0 TO WKS-DIA-ENCONTRADO.
043400     MOVE 1 TO WKS-K.
043500     PERFORM 234-BUSCAR-UN-DIA THRU 234-BUSCAR-UN-DIA-E
043600         UNTIL (WKS-K > WKS-CANT-DIAS-TABLA)
043700            OR DIA-ENCONTRADO.
043800     IF WKS-TRAZA-ACTIVADA = 1 AND DIA-ENCONTRADO
043900        DISPLAY 'ALRS1C01 - DIA ' WKS-K ' ACUMULADO'
044000     END-IF.
044100 233-ACUMULAR-EN-VENTANA-E. EXIT.
044200*
044300 234-BUSCAR-UN-DIA SECTION.
044400     IF WKS-DIA-FECHA (WKS-K) = ENT-FECHA
044500        ADD ENT-CALORIAS TO WKS-DIA-TOTAL (WKS-K)
044600        MOVE 1 TO WKS-DIA-ENCONTRADO
044700     ELSE
044800        ADD 1 TO WKS-K
044900     END-IF.
045000 234-BUSCAR-UN-DIA-E. EXIT.
045100*
045200 270-CALCULAR-PROMEDIO SECTION.
045300     COMPUTE WKS-PROMEDIO-CALORIAS =
045400         WKS-TOTAL-CALORIAS / WKS-DIAS-VENTANA.
045500 270-CALCULAR-PROMEDIO-E. EXIT.
045600*
045700*--> 11/11/1996 (PEDR) ALIMENTOS EMPATADOS EN FRECUENCIA MAXIMA O PEDR9611
045800*                      MINIMA SE REPORTAN TODOS, ORDENADOS ALFA-  PEDR9611
045900*                      BETICAMENTE.                               PEDR9611
046000 280-DETERMINAR-MAS-MENOS-COMIDO SECTION.
046100     MOVE 0 TO WKS-FREC-MAXIMA.
046200     MOVE 99999 TO WKS-FREC-MINIMA.
046300     PERFORM 281-BUSCAR-EXTREMOS THRU 281-BUSCAR-EXTREMOS-E
046400         VARYING WKS-I FROM 1 BY 1
046500         UNTIL WKS-I > WKS-ALIMENTO-CANT.
046600     MOVE 0 TO WKS-LISTA-MAS-CANT.
046700     MOVE 0 TO WKS-LISTA-MENOS-CANT.
046800     PERFORM 282-RECOLECTAR-EXTREMOS THRU
046900         282-RECOLECTAR-EXTREMOS-E
047000         VARYING WKS-I FROM 1 BY 1
047100         UNTIL WKS-I > WKS-ALIMENTO-CANT.
047200     PERFORM 283-ORDENAR-LISTA-MAS THRU
047300         283-ORDENAR-LISTA-MAS-E.
047400     PERFORM 286-ORDENAR-LISTA-MENOS THRU
047500         286-ORDENAR-LISTA-MENOS-E.
047600 280-DETERMINAR-MAS-MENOS-COMIDO-E. EXIT.
047700*
047800 281-BUSCAR-EXTREMOS SECTION.
047900     IF WKS-ALI-FREC (WKS-I) > WKS-FREC-MAXIMA
048000        MOVE WKS-ALI-FREC (WKS-I) TO WKS-FREC-MAXIMA
048100     END-IF.
048200     IF WKS-ALI-FREC (WKS-I) < WKS-FREC-MINIMA
048300        MOVE WKS-ALI-FREC (WKS-I) TO WKS-FREC-MINIMA
048400     END-IF.
048500 281-BUSCAR-EXTREMOS-E. EXIT.
048600*
048700 282-RECOLECTAR-EXTREMOS SECTION.
048800     IF WKS-ALI-FREC (WKS-I) = WKS-FREC-MAXIMA
048900        ADD 1 TO WKS-LISTA-MAS-CANT
049000        MOVE WKS-ALI-NOMBRE (WKS-I)
049100             TO WKS-LISTA-MAS (WKS-LISTA-MAS-CANT)
049200     END-IF.
049300     IF WKS-ALI-FREC (WKS-I) = WKS-FREC-MINIMA
049400        ADD 1 TO WKS-LISTA-MENOS-CANT
049500        MOVE WKS-ALI-NOMBRE (WKS-I)
049600             TO WKS-LISTA-MENOS (WKS-LISTA-MENOS-CANT)
049700     END-IF.
049800 282-RECOLECTAR-EXTREMOS-E. EXIT.
049900*
050000 283-ORDENAR-LISTA-MAS SECTION.
050100     MOVE WKS-LISTA-MAS-CANT TO WKS-LISTA-TRABAJO-CANT.
050200     PERFORM 284-COPIAR-A-TRABAJO-MAS THRU
050300         284-COPIAR-A-TRABAJO-MAS-E
050400         VARYING WKS-I FROM 1 BY 1
050500         UNTIL WKS-I > WKS-LISTA-MAS-CANT.
050600     PERFORM 410-ORDENAR-ALFABETICO THRU
050700         410-ORDENAR-ALFABETICO-E.
050800     PERFORM 285-COPIAR-DE-TRABAJO-MAS THRU
050900         285-COPIAR-DE-TRABAJO-MAS-E
051000         VARYING WKS-I FROM 1 BY 1
051100         UNTIL WKS-I > WKS-LISTA-MAS-CANT.
051200 283-ORDENAR-LISTA-MAS-E. EXIT.
051300*
051400 284-COPIAR-A-TRABAJO-MAS SECTION.
051500     MOVE WKS-LISTA-MAS (WKS-I) TO WKS-LISTA-TRABAJO (WKS-I).
051600 284-COPIAR-A-TRABAJO-MAS-E. EXIT.
051700*
051800 285-COPIAR-DE-TRABAJO-MAS SECTION.
051900     MOVE WKS-LISTA-TRABAJO (WKS-I) TO WKS-LISTA-MAS (WKS-I).
052000 285-COPIAR-DE-TRABAJO-MAS-E. EXIT.
052100*
052200 286-ORDENAR-LISTA-MENOS SECTION.
052300     MOVE WKS-LISTA-MENOS-CANT TO WKS-LISTA-TRABAJO-CANT.
052400     PERFORM 287-COPIAR-A-TRABAJO-MENOS THRU
052500         287-COPIAR-A-TRABAJO-MENOS-E
052600         VARYING WKS-I FROM 1 BY 1
052700         UNTIL WKS-I > WKS-LISTA-MENOS-CANT.
052800     PERFORM 410-ORDENAR-ALFABETICO THRU
052900         410-ORDENAR-ALFABETICO-E.
053000     PERFORM 288-COPIAR-DE-TRABAJO-MENOS THRU
053100         288-COPIAR-DE-TRABAJO-MENOS-E
053200         VARYING WKS-I FROM 1 BY 1
053300         UNTIL WKS-I > WKS-LISTA-MENOS-CANT.
053400 286-ORDENAR-LISTA-MENOS-E. EXIT.
053500*
053600 287-COPIAR-A-TRABAJO-MENOS SECTION.
053700     MOVE WKS-LISTA-MENOS (WKS-I) TO WKS-LISTA-TRABAJO (WKS-I).
053800 287-COPIAR-A-TRABAJO-MENOS-E. EXIT.
053900*
054000 288-COPIAR-DE-TRABAJO-MENOS SECTION.
054100     MOVE WKS-LISTA-TRABAJO (WKS-I) TO WKS-LISTA-MENOS (WKS-I).
054200 288-COPIAR-DE-TRABAJO-MENOS-E. EXIT.
054300*
054400 300-ESCRIBIR-REPORTE-SEMANAL SECTION.
054500     PERFORM 310-ESCRIBIR-LINEA-TENDENCIA THRU
054600         310-ESCRIBIR-LINEA-TENDENCIA-E
054700         VARYING WKS-I FROM 1 BY 1
054800         UNTIL WKS-I > WKS-CANT-DIAS-TABLA.
054900     PERFORM 320-ESCRIBIR-PROMEDIO-SEMANAL THRU
055000         320-ESCRIBIR-PROMEDIO-SEMANAL-E.
055100     PERFORM 330-ESCRIBIR-LINEAS-MASMENOS THRU
055200         330-ESCRIBIR-LINEAS-MASMENOS-E.
055300 300-ESCRIBIR-REPORTE-SEMANAL-E. EXIT.
055400*
055500 310-ESCRIBIR-LINEA-TENDENCIA SECTION.
055600     MOVE WKS-DIA-FECHA (WKS-I) TO WKS-FECHA-PROCESO.
055700     PERFORM 311-FORMATEAR-FECHA THRU 311-FORMATEAR-FECHA-E.
055800     MOVE WKS-DIA-TOTAL (WKS-I) TO WKS-CALORIAS-DIA.
055900     PERFORM 400-CONSTRUIR-BARRA THRU 400-CONSTRUIR-BARRA-E.
056000     MOVE SPACES TO WKS-LINEA-SALIDA.
056100     MOVE WKS-FECHA-EDITADA TO TEN-FECHA.
056200     MOVE ': '              TO TEN-SEPARADOR.
056300     MOVE WKS-BARRA         TO TEN-BARRA.
056400     MOVE WKS-DIA-TOTAL (WKS-I) TO TEN-CALORIAS.
056500     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
056600     IF WKS-I = 1
056700        WRITE REG-SAL-RESUMEN
056800            AFTER ADVANCING TOP-OF-FORM
056900     ELSE
057000        WRITE REG-SAL-RESUMEN
057100            AFTER ADVANCING 1 LINE
057200     END-IF.
057300     PERFORM 430-VERIFICAR-ESCRITURA THRU
057400         430-VERIFICAR-ESCRITURA-E.
057500 310-ESCRIBIR-LINEA-TENDENCIA-E. EXIT.
057600*
057700*--> 05/06/1991 (DRR) LA FECHA SE EDITA AAAA-MM-DD PARA EL        DRRX9105
057800*                     REPORTE, TOMADA DE WKS-FECHA-PROCESO-R.     DRRX9105
057900 311-FORMATEAR-FECHA SECTION.
058000     MOVE SPACES TO WKS-FECHA-EDITADA.
058100     STRING WKS-PROC-ANIO DELIMITED BY SIZE
058200            '-'           DELIMITED BY SIZE
058300            WKS-PROC-MES  DELIMITED BY SIZE
058400            '-'           DELIMITED BY SIZE
058500            WKS-PROC-DIA  DELIMITED BY SIZE
058600            INTO WKS-FECHA-EDITADA.
058700 311-FORMATEAR-FECHA-E. EXIT.
058800*
058900 320-ESCRIBIR-PROMEDIO-SEMANAL SECTION.
059000     MOVE WKS-PROMEDIO-CALORIAS TO WKS-CALORIAS-DIA.
059100     PERFORM 400-CONSTRUIR-BARRA THRU 400-CONSTRUIR-BARRA-E.
059200     MOVE SPACES TO WKS-LINEA-SALIDA.
059300     MOVE 'Average Daily Calorie Intake:' TO PRS-ETIQUETA.
059400     MOVE WKS-BARRA TO PRS-BARRA.
059500     MOVE WKS-PROMEDIO-CALORIAS TO PRS-VALOR.
059600     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
059700     WRITE REG-SAL-RESUMEN
059800         AFTER ADVANCING 1 LINE.
059900     PERFORM 430-VERIFICAR-ESCRITURA THRU
060000         430-VERIFICAR-ESCRITURA-E.
060100 320-ESCRIBIR-PROMEDIO-SEMANAL-E. EXIT.
060200*
060300 330-ESCRIBIR-LINEAS-MASMENOS SECTION.
060400     PERFORM 331-CONSTRUIR-LISTA-MAS THRU
060500         331-CONSTRUIR-LISTA-MAS-E.
060600     MOVE SPACES TO WKS-LINEA-SALIDA.
060700     MOVE WKS-LINEA-TEXTO TO MM-TEXTO.
060800     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
060900     WRITE REG-SAL-RESUMEN
061000         AFTER ADVANCING 1 LINE.
061100     PERFORM 430-VERIFICAR-ESCRITURA THRU
061200         430-VERIFICAR-ESCRITURA-E.
061300     PERFORM 333-CONSTRUIR-LISTA-MENOS THRU
061400         333-CONSTRUIR-LISTA-MENOS-E.
061500     MOVE SPACES TO WKS-LINEA-SALIDA.
061600     MOVE WKS-LINEA-TEXTO TO MM-TEXTO.
061700     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
061800     WRITE REG-SAL-RESUMEN
061900         AFTER ADVANCING 1 LINE.
062000     PERFORM 430-VERIFICAR-ESCRITURA THRU
062100         430-VERIFICAR-ESCRITURA-E.
062200 330-ESCRIBIR-LINEAS-MASMENOS-E. EXIT.
062300*
062400 331-CONSTRUIR-LISTA-MAS SECTION.
062500     MOVE SPACES TO WKS-LISTA-JUNTA.
062600     MOVE 1 TO WKS-PUNTERO.
062700     PERFORM 332-AGREGAR-NOMBRE-MAS THRU
062800         332-AGREGAR-NOMBRE-MAS-E
062900         VARYING WKS-I FROM 1 BY 1
063000         UNTIL WKS-I > WKS-LISTA-MAS-CANT.
063100     MOVE WKS-LISTA-JUNTA  TO WKS-CAMPO-TRABAJO.
063200     PERFORM 340-CALCULAR-LONGITUD THRU
063300         340-CALCULAR-LONGITUD-E.
063400     MOVE WKS-FREC-MAXIMA TO WKS-NUM-EDITADO.
063500     PERFORM 342-RECORTAR-NUMERO THRU 342-RECORTAR-NUMERO-E.
063600     MOVE SPACES TO WKS-LINEA-TEXTO.
063700     STRING 'Food eaten most: ['             DELIMITED BY SIZE
063800            WKS-CAMPO-TRABAJO (1:WKS-LONGITUD) DELIMITED BY SIZE
063900            '] ['                             DELIMITED BY SIZE
064000            WKS-NUM-EDITADO (WKS-NUM-INICIO:6 - WKS-NUM-INICIO)
064100                                              DELIMITED BY SIZE
064200            ' time(s)]'                       DELIMITED BY SIZE
064300            INTO WKS-LINEA-TEXTO.
064400 331-CONSTRUIR-LISTA-MAS-E. EXIT.
064500*
064600 332-AGREGAR-NOMBRE-MAS SECTION.
064700     MOVE WKS-LISTA-MAS (WKS-I) TO WKS-CAMPO-TRABAJO.
064800     PERFORM 340-CALCULAR-LONGITUD THRU
064900         340-CALCULAR-LONGITUD-E.
065000     IF WKS-I = 1
065100        STRING WKS-CAMPO-TRABAJO (1:WKS-LONGITUD)
065200               DELIMITED BY SIZE
065300               INTO WKS-LISTA-JUNTA
065400               WITH POINTER WKS-PUNTERO
065500     ELSE
065600        STRING ', '                          DELIMITED BY SIZE
065700               WKS-CAMPO-TRABAJO (1:WKS-LONGITUD)
065800               DELIMITED BY SIZE
065900               INTO WKS-LISTA-JUNTA
066000               WITH POINTER WKS-PUNTERO
066100     END-IF.
066200 332-AGREGAR-NOMBRE-MAS-E. EXIT.
066300*
066400 333-CONSTRUIR-LISTA-MENOS SECTION.
066500     MOVE SPACES TO WKS-LISTA-JUNTA.
066600     MOVE 1 TO WKS-PUNTERO.
066700     PERFORM 334-AGREGAR-NOMBRE-MENOS THRU
066800         334-AGREGAR-NOMBRE-MENOS-E
066900         VARYING WKS-I FROM 1 BY 1
067000         UNTIL WKS-I > WKS-LISTA-MENOS-CANT.
067100     MOVE WKS-LISTA-JUNTA  TO WKS-CAMPO-TRABAJO.
067200     PERFORM 340-CALCULAR-LONGITUD THRU
067300         340-CALCULAR-LONGITUD-E.
067400     MOVE WKS-FREC-MINIMA TO WKS-NUM-EDITADO.
067500     PERFORM 342-RECORTAR-NUMERO THRU 342-RECORTAR-NUMERO-E.
067600     MOVE SPACES TO WKS-LINEA-TEXTO.
067700     STRING 'Food eaten least: ['            DELIMITED BY SIZE
067800            WKS-CAMPO-TRABAJO (1:WKS-LONGITUD) DELIMITED BY SIZE
067900            '] ['                             DELIMITED BY SIZE
068000            WKS-NUM-EDITADO (WKS-NUM-INICIO:6 - WKS-NUM-INICIO)
068100                                              DELIMITED BY SIZE
068200            ' time(s)]'                       DELIMITED BY SIZE
068300            INTO WKS-LINEA-TEXTO.
068400 333-CONSTRUIR-LISTA-MENOS-E. EXIT.
068500*
068600 334-AGREGAR-NOMBRE-MENOS SECTION.
068700     MOVE WKS-LISTA-MENOS (WKS-I) TO WKS-CAMPO-TRABAJO.
068800     PERFORM 340-CALCULAR-LONGITUD THRU
068900         340-CALCULAR-LONGITUD-E.
069000     IF WKS-I = 1
069100        STRING WKS-CAMPO-TRABAJO (1:WKS-LONGITUD)
069200               DELIMITED BY SIZE
069300               INTO WKS-LISTA-JUNTA
069400               WITH POINTER WKS-PUNTERO
069500     ELSE
069600        STRING ', '                          DELIMITED BY SIZE
069700               WKS-CAMPO-TRABAJO (1:WKS-LONGITUD)
069800               DELIMITED BY SIZE
069900               INTO WKS-LISTA-JUNTA
070000               WITH POINTER WKS-PUNTERO
070100     END-IF.
070200 334-AGREGAR-NOMBRE-MENOS-E. EXIT.
070300*
070400*--> RECORTA LOS ESPACIOS SOBRANTES A LA DERECHA DE UN CAMPO DE
070500*    TRABAJO DE 150 POSICIONES (NOMBRE DE ALIMENTO O LISTA).
070600 340-CALCULAR-LONGITUD SECTION.
070700     MOVE 150 TO WKS-LONGITUD.
070800     MOVE 1 TO WKS-SIGUE-RECORTANDO.
070900     PERFORM 341-RECORTAR-ESPACIOS THRU
071000         341-RECORTAR-ESPACIOS-E
071100         UNTIL NOT SIGUE-RECORTANDO.
071200 340-CALCULAR-LONGITUD-E. EXIT.
071300*
071400 341-RECORTAR-ESPACIOS SECTION.
071500     IF WKS-LONGITUD = 0
071600        MOVE 0 TO WKS-SIGUE-RECORTANDO
071700     ELSE
071800        IF WKS-CAMPO-TRABAJO (WKS-LONGITUD:1) = SPACE
071900           SUBTRACT 1 FROM WKS-LONGITUD
072000        ELSE
072100           MOVE 0 TO WKS-SIGUE-RECORTANDO
072200        END-IF
072300     END-IF.
072400 341-RECORTAR-ESPACIOS-E. EXIT.
072500*
072600*--> RECORTA LOS ESPACIOS SOBRANTES A LA IZQUIERDA DE UN VALOR
072700*    NUMERICO EDITADO (WKS-NUM-EDITADO, PIC ZZZZ9).
072800 342-RECORTAR-NUMERO SECTION.
072900     MOVE 1 TO WKS-NUM-INICIO.
073000     MOVE 1 TO WKS-SIGUE-RECORTANDO.
073100     PERFORM 343-BUSCAR-INICIO-NUMERO THRU
073200         343-BUSCAR-INICIO-NUMERO-E
073300         UNTIL NOT SIGUE-RECORTANDO.
073400 342-RECORTAR-NUMERO-E. EXIT.
073500*
073600 343-BUSCAR-INICIO-NUMERO SECTION.
073700     IF WKS-NUM-INICIO > 5
073800        MOVE 0 TO WKS-SIGUE-RECORTANDO
073900     ELSE
074000        IF WKS-NUM-EDITADO (WKS-NUM-INICIO:1) = SPACE
074100           ADD 1 TO WKS-NUM-INICIO
074200        ELSE
074300           MOVE 0 TO WKS-SIGUE-RECORTANDO
074400        END-IF
074500     END-IF.
074600 343-BUSCAR-INICIO-NUMERO-E. EXIT.
074700*
074800*--> 22/06/1995 (DRR) REPORTE MENSUAL: SOLO PROMEDIO (SIN BARRA)  DRRX9522
074900*                     Y LAS LINEAS DE MAS/MENOS CONSUMIDO.        DRRX9522
075000 350-ESCRIBIR-REPORTE-MENSUAL SECTION.
075100     MOVE SPACES TO WKS-LINEA-SALIDA.
075200     MOVE 'Average Daily Calorie Intake:' TO PRM-ETIQUETA.
075300     MOVE WKS-PROMEDIO-CALORIAS TO PRM-VALOR.
075400     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
075500     WRITE REG-SAL-RESUMEN
075600         AFTER ADVANCING TOP-OF-FORM.
075700     PERFORM 430-VERIFICAR-ESCRITURA THRU
075800         430-VERIFICAR-ESCRITURA-E.
075900     PERFORM 330-ESCRIBIR-LINEAS-MASMENOS THRU
076000         330-ESCRIBIR-LINEAS-MASMENOS-E.
076100 350-ESCRIBIR-REPORTE-MENSUAL-E. EXIT.
076200*
076300 360-ESCRIBIR-SIN-REGISTROS SECTION.
076400     MOVE SPACES TO WKS-LINEA-SALIDA.
076500     MOVE WKS-MSJ-VACIO TO VAC-MENSAJE.
076600     MOVE WKS-LINEA-SALIDA TO SAL-LINEA.
076700     WRITE REG-SAL-RESUMEN
076800         AFTER ADVANCING TOP-OF-FORM.
076900     PERFORM 430-VERIFICAR-ESCRITURA THRU
077000         430-VERIFICAR-ESCRITURA-E.
077100 360-ESCRIBIR-SIN-REGISTROS-E. EXIT.
077200*
077300*--> 05/06/1991 (DRR) UN SIMBOLO '#' POR CADA 100 CALORIAS,       DRRX9105
077400*                     TRUNCADO (SIN REDONDEO).                    DRRX9105
077500 400-CONSTRUIR-BARRA SECTION.
077600     MOVE SPACES TO WKS-BARRA.
077700     COMPUTE WKS-SQUARES = WKS-CALORIAS-DIA / 100.
077800     IF WKS-SQUARES > 0
077900        PERFORM 401-PONER-SIMBOLO THRU 401-PONER-SIMBOLO-E
078000            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-SQUARES
078100     END-IF.
078200 400-CONSTRUIR-BARRA-E. EXIT.
078300*
078400 401-PONER-SIMBOLO SECTION.
078500     MOVE '#' TO WKS-BARRA (WKS-I:1).
078600 401-PONER-SIMBOLO-E. EXIT.
078700*
078800*--> ORDENAMIENTO ALFABETICO ASCENDENTE (BURBUJA) SOBRE
078900*    WKS-LISTA-TRABAJO (1 .. WKS-LISTA-TRABAJO-CANT).
079000 410-ORDENAR-ALFABETICO SECTION.
079100     PERFORM 411-PASADA-ORDENAMIENTO THRU
079200         411-PASADA-ORDENAMIENTO-E
079300         VARYING WKS-I FROM 1 BY 1
079400         UNTIL WKS-I >= WKS-LISTA-TRABAJO-CANT.
079500 410-ORDENAR-ALFABETICO-E. EXIT.
079600*
079700 411-PASADA-ORDENAMIENTO SECTION.
079800     PERFORM 412-COMPARAR-Y-PERMUTAR THRU
079900         412-COMPARAR-Y-PERMUTAR-E
080000         VARYING WKS-J FROM 1 BY 1
080100         UNTIL WKS-J > (WKS-LISTA-TRABAJO-CANT - WKS-I).
080200 411-PASADA-ORDENAMIENTO-E. EXIT.
080300*
080400 412-COMPARAR-Y-PERMUTAR SECTION.
080500     IF WKS-LISTA-TRABAJO (WKS-J) > WKS-LISTA-TRABAJO (WKS-J + 1)
080600        MOVE WKS-LISTA-TRABAJO (WKS-J)     TO WKS-LISTA-TEMP
080700        MOVE WKS-LISTA-TRABAJO (WKS-J + 1) TO
080800             WKS-LISTA-TRABAJO (WKS-J)
080900        MOVE WKS-LISTA-TEMP TO WKS-LISTA-TRABAJO (WKS-J + 1)
081000     END-IF.
081100 412-COMPARAR-Y-PERMUTAR-E. EXIT.
081200*
081300*--> 05/06/1991 (DRR) AVANZA WKS-FECHA-PROCESO UN DIA. NO         DRRX9105
081400*                     CONSIDERA ANIO BISIESTO (VER TABLA-DIAS-MES)DRRX9105
081500 420-SUMAR-UN-DIA SECTION.
081600     ADD 1 TO WKS-PROC-DIA.
081700     IF WKS-PROC-DIA > DIA-FIN-MES (WKS-PROC-MES)
081800        MOVE 1 TO WKS-PROC-DIA
081900        ADD 1 TO WKS-PROC-MES
082000        IF WKS-PROC-MES > 12
082100           MOVE 1 TO WKS-PROC-MES
082200           ADD 1 TO WKS-PROC-ANIO
082300        END-IF
082400     END-IF.
082500 420-SUMAR-UN-DIA-E. EXIT.
082600*
082700 421-RESTAR-UN-DIA SECTION.
082800     IF WKS-PROC-DIA > 1
082900        SUBTRACT 1 FROM WKS-PROC-DIA
083000     ELSE
083100        IF WKS-PROC-MES > 1
083200           SUBTRACT 1 FROM WKS-PROC-MES
083300        ELSE
083400           MOVE 12 TO WKS-PROC-MES
083500           SUBTRACT 1 FROM WKS-PROC-ANIO
083600        END-IF
083700        MOVE DIA-FIN-MES (WKS-PROC-MES) TO WKS-PROC-DIA
083800     END-IF.
083900 421-RESTAR-UN-DIA-E. EXIT.
084000*
084100 430-VERIFICAR-ESCRITURA SECTION.
084200     IF FS-SAL-RESUMEN NOT = 00
084300        DISPLAY WKS-MSJ-ESCRITURA ' ' FS-SAL-RESUMEN
084400        MOVE 94 TO RETURN-CODE
084500        PERFORM 900-FINALIZAR-PROGRAMA THRU
084600            900-FINALIZAR-PROGRAMA-E
084700        STOP RUN
084800     ELSE
084900        ADD 1 TO WKS-TOTAL-LINEAS
085000     END-IF.
085100 430-VERIFICAR-ESCRITURA-E. EXIT.
085200*
085300 900-FINALIZAR-PROGRAMA SECTION.
085400     PERFORM 910-CERRAR-ARCHIVOS THRU 910-CERRAR-ARCHIVOS-E.
085500     PERFORM 920-ESTADISTICAS THRU 920-ESTADISTICAS-E.
085600 900-FINALIZAR-PROGRAMA-E. EXIT.
085700*
085800 910-CERRAR-ARCHIVOS SECTION.
085900     CLOSE ENT-CALORIAS.
086000     CLOSE SAL-RESUMEN.
086100 910-CERRAR-ARCHIVOS-E. EXIT.
086200*
086300 920-ESTADISTICAS SECTION.
086400     DISPLAY '****************************************'.
086500     DISPLAY '*   ALRS1C01 - ESTADISTICAS DE CIERRE   *'.
086600     DISPLAY '****************************************'.
086700     DISPLAY '* REGISTROS LEIDOS    : ' WKS-TOTAL-REGISTROS.
086800     DISPLAY '* ALIMENTOS DISTINTOS : ' WKS-ALIMENTO-CANT.
086900     DISPLAY '* LINEAS ESCRITAS     : ' WKS-TOTAL-LINEAS.
087000     DISPLAY '****************************************'.
087100 920-ESTADISTICAS-E. EXIT.
